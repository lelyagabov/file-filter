000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    FILEPRS.                                                  
000300 AUTHOR.        R. ECHEVERRIA.                                            
000400 INSTALLATION.  DEPTO SISTEMAS - PROCESOS BATCH.                          
000500 DATE-WRITTEN.  03/15/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR.                              
000800****************************************************************          
000900*    LOTE 60 - FILTRADO DE RENGLONES                          *           
001000*    ================================                          *          
001100*    PROGRAMA DE CLASIFICACION (PASO 02) DEL LOTE DE FILTRADO. *          
001200*    RECIBE POR LINKAGE LA LISTA DE ARCHIVOS DE ENTRADA Y LAS  *          
001300*    OPCIONES DE CORRIDA ARMADAS POR FILEFLT.                  *          
001400*    - HACE TRES PASADAS COMPLETAS SOBRE TODOS LOS ARCHIVOS DE *          
001500*      ENTRADA, EN EL ORDEN RECIBIDO: ENTEROS, FLOTANTES Y     *          
001600*      CADENAS. CADA PASADA LLAMA A LINECLS RENGLON POR        *          
001700*      RENGLON Y GRABA EN SU ARCHIVO DE SALIDA SOLO LOS QUE    *          
001800*      CORRESPONDEN.                                            *         
001900*    - SI EL ARCHIVO DE SALIDA NO EXISTE SE CREA. SI YA        *          
002000*      EXISTE, SE AGREGA AL FINAL O SE REGRABA DESDE CERO      *          
002100*      SEGUN LA OPCION DE AGREGAR RECIBIDA.                    *          
002200*    - SI SE PIDIO REPORTE (CORTO O COMPLETO) SE RELEEN LOS    *          
002300*      TRES ARCHIVOS DE SALIDA Y SE MUESTRAN LAS ESTADISTICAS  *          
002400*      POR CONSOLA. EL REPORTE COMPLETO SIEMPRE INCLUYE AL     *          
002500*      CORTO, NUNCA LO REEMPLAZA.                               *         
002600*    - ANTE CUALQUIER ERROR DE E/S SE CORTA LA CORRIDA SIN     *          
002700*      EMITIR REPORTE Y SE AVISA A FILEFLT POR WSP-RETORNO.    *          
002800****************************************************************          
002900*    HISTORIA DE CAMBIOS                                                  
003000*    --------------------------------------------------------             
003100*    89/03/15 RE    ALTA DEL PROGRAMA PARA EL LOTE 60.                    
003200*    89/04/25 MLG   SE INTEGRA LA LLAMADA A LINECLS PARA LA               
003300*                   CLASIFICACION DE CADA RENGLON.                        
003400*    89/08/14 RE    SE AGREGA LA LOGICA DE APERTURA SEGUN                 
003500*                   EXISTA O NO EL ARCHIVO DE SALIDA (ALTA,               
003600*                   AGREGADO O REGRABADO).                                
003700*    91/02/04 MLG   SE AGREGA EL PROMEDIO ENTERO POR DIVISION             
003800*                   TRUNCADA SIN REDONDEO, SEGUN PEDIDO DE                
003900*                   O Y M.                                                
004000*    91/09/30 MLG   SE AGREGA EL CALCULO DE ESTADISTICAS DE               
004100*                   FLOTANTES Y CADENAS (MAYOR/MENOR/SUMA Y               
004200*                   LA MAS LARGA / MAS CORTA).                            
004300*    93/11/18 JC    ESTANDARIZACION DE COMENTARIOS SEGUN NORMA            
004400*                   DEL DEPARTAMENTO.                                     
004500*    96/05/02 JC    EL PROMEDIO DE FLOTANTES SE CALCULA                   
004600*                   REDONDEADO (ROUNDED) POR PEDIDO EXPRESO               
004700*                   DE O Y M - EL RESTO DE LA ARITMETICA DEL              
004800*                   LOTE NO REDONDEA.                                     
004900*    98/11/09 SBV   REVISION Y2K - ESTE PROGRAMA NO ALMACENA              
005000*                   FECHAS, SE DEJA CONSTANCIA EN EL LEGAJO               
005100*                   DEL LOTE 60.                                          
005200*    02/06/14 SBV   SE AGREGA EL DISPLAY DE DIAGNOSTICO CON               
005300*                   LOS TRES NOMBRES DE ARCHIVO DE SALIDA YA              
005400*                   ARMADOS, PEDIDO DEL GRUPO DE SOPORTE.                 
005500*    05/09/30 HQ    PASE A PRODUCCION DEL LOTE 60 COMPLETO.               
005600****************************************************************          
005700                                                                          
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100                                                                          
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT ENTRADA ASSIGN TO WS-INFILE-NAME                              
006800     FILE STATUS IS FS-ENT.                                               
006900                                                                          
007000     SELECT INTSAL  ASSIGN TO WS-INTFILE-NAME                             
007100     FILE STATUS IS FS-INT.                                               
007200                                                                          
007300     SELECT FLTSAL  ASSIGN TO WS-FLTFILE-NAME                             
007400     FILE STATUS IS FS-FLT.                                               
007500                                                                          
007600     SELECT STRSAL  ASSIGN TO WS-STRFILE-NAME                             
007700     FILE STATUS IS FS-STR.                                               
007800                                                                          
007900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200                                                                          
008300 FD  ENTRADA                                                              
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     RECORDING MODE IS F.                                                 
008600 01  REG-ENTRADA                PIC X(80).                                
008700                                                                          
008800 FD  INTSAL                                                               
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     RECORDING MODE IS F.                                                 
009100 01  REG-INTSAL                 PIC X(80).                                
009200                                                                          
009300 FD  FLTSAL                                                               
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     RECORDING MODE IS F.                                                 
009600 01  REG-FLTSAL                 PIC X(80).                                
009700                                                                          
009800 FD  STRSAL                                                               
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     RECORDING MODE IS F.                                                 
010100 01  REG-STRSAL                 PIC X(80).                                
010200                                                                          
010300                                                                          
010400 WORKING-STORAGE SECTION.                                                 
010500*=======================*                                                 
010600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
010700                                                                          
010800*----------- ARCHIVOS -------------------------------------------         
010900 77  FS-ENT                   PIC XX       VALUE SPACES.                  
011000 77  FS-INT                   PIC XX       VALUE SPACES.                  
011100 77  FS-FLT                   PIC XX       VALUE SPACES.                  
011200 77  FS-STR                   PIC XX       VALUE SPACES.                  
011300 77  WS-FIN-ARCHIVO           PIC X        VALUE 'N'.                     
011400     88  WS-FIN-ARCHIVO-SI                 VALUE 'Y'.                     
011500     88  WS-FIN-ARCHIVO-NO                 VALUE 'N'.                     
011600 77  WS-HUBO-ERROR            PIC X        VALUE 'N'.                     
011700     88  WS-CON-ERROR                      VALUE 'Y'.                     
011800     88  WS-SIN-ERROR                      VALUE 'N'.                     
011900                                                                          
012000*----------- VARIABLES  ------------------------------------------        
012100 77  WS-PGMLINECLS            PIC X(8)     VALUE 'LINECLS'.               
012200 77  WS-SUB-ARCH              PIC 9(03) COMP VALUE ZERO.                  
012300 77  WS-INFILE-NAME           PIC X(40)    VALUE SPACES.                  
012400                                                                          
012500*//// NOMBRES DE SALIDA ARMADOS UNA SOLA VEZ AL INICIO //////////         
012600 01  WS-INTFILE-NAME               PIC X(44)  VALUE SPACES.               
012700 01  WS-INTFILE-NAME-ALT REDEFINES WS-INTFILE-NAME.                       
012800     03  WS-INTFILE-PREFIJO        PIC X(40).                             
012900     03  WS-INTFILE-SUFIJO         PIC X(04).                             
013000                                                                          
013100 01  WS-FLTFILE-NAME               PIC X(44)  VALUE SPACES.               
013200 01  WS-FLTFILE-NAME-ALT REDEFINES WS-FLTFILE-NAME.                       
013300     03  WS-FLTFILE-PREFIJO        PIC X(40).                             
013400     03  WS-FLTFILE-SUFIJO         PIC X(04).                             
013500                                                                          
013600 01  WS-STRFILE-NAME               PIC X(44)  VALUE SPACES.               
013700 01  WS-STRFILE-NAME-ALT REDEFINES WS-STRFILE-NAME.                       
013800     03  WS-STRFILE-PREFIJO        PIC X(40).                             
013900     03  WS-STRFILE-SUFIJO         PIC X(04).                             
014000*////////////////////////////////////////////////////////////////         
014100                                                                          
014200*----------- BARRIDO PARA LARGO DE CADENAS (SIN FUNCION) ---------        
014300 01  WS-TEXTO-SCAN                 PIC X(80)  VALUE SPACES.               
014400 01  WS-TEXTO-SCAN-TABLA REDEFINES WS-TEXTO-SCAN.                         
014500     03  WS-TEXTO-SCAN-CAR OCCURS 80 TIMES PIC X.                         
014600 77  WS-POS-SCAN              PIC 9(03) COMP VALUE ZERO.                  
014700 77  WS-LARGO-LINEA           PIC 9(03) COMP VALUE ZERO.                  
014800                                                                          
014900*----------- ACUMULADORES DE ENTEROS -----------------------------        
015000 77  WS-INT-COUNT             PIC 9(09) COMP VALUE ZERO.                  
015100 77  WS-INT-SUMA              PIC S9(9) COMP VALUE ZERO.                  
015200 77  WS-INT-MAX               PIC S9(9) COMP VALUE ZERO.                  
015300 77  WS-INT-MIN               PIC S9(9) COMP VALUE ZERO.                  
015400 77  WS-INT-PROMEDIO          PIC S9(9) COMP VALUE ZERO.                  
015500                                                                          
015600*----------- ACUMULADORES DE FLOTANTES ---------------------------        
015700 77  WS-FLT-COUNT             PIC 9(09) COMP VALUE ZERO.                  
015800 77  WS-FLT-SUMA              PIC S9(9)V9(6) COMP VALUE ZERO.             
015900 77  WS-FLT-MAX               PIC S9(9)V9(6) COMP VALUE ZERO.             
016000 77  WS-FLT-MIN               PIC S9(9)V9(6) COMP VALUE ZERO.             
016100 77  WS-FLT-PROMEDIO          PIC S9(9)V9(6) COMP VALUE ZERO.             
016200                                                                          
016300*----------- ACUMULADORES DE CADENAS -----------------------------        
016400 77  WS-STR-COUNT             PIC 9(09) COMP VALUE ZERO.                  
016500 77  WS-STR-LARGO-MAX         PIC 9(03) COMP VALUE ZERO.                  
016600 77  WS-STR-LARGO-MIN         PIC 9(03) COMP VALUE ZERO.                  
016700 77  WS-STR-MAS-LARGA         PIC X(80)      VALUE SPACES.                
016800 77  WS-STR-MAS-CORTA         PIC X(80)      VALUE SPACES.                
016900                                                                          
017000*----------- CAMPOS DE EDICION PARA EL REPORTE -------------------        
017100 77  WS-EDIT-CONT             PIC ZZZZZZZZ9.                              
017200 77  WS-EDIT-ENTERO           PIC -ZZZZZZZZ9.                             
017300 77  WS-EDIT-FLOTANTE         PIC -ZZZZZZZZ9.999999.                      
017400                                                                          
017500*///////////////// COPY RENGLON. (LAYOUT 2 - PROPIO) /////////////        
017600 01  WS-PARM-LINECLS.                                                     
017700     03  WSL-TEXTO               PIC X(80)    VALUE SPACES.               
017800     03  WSL-TIPO                PIC X        VALUE SPACES.               
017900         88  WSL-TIPO-ENTERO                  VALUE 'I'.                  
018000         88  WSL-TIPO-FLOTANTE                VALUE 'F'.                  
018100         88  WSL-TIPO-CADENA                  VALUE 'S'.                  
018200     03  WSL-VALOR-ENTERO        PIC S9(9) COMP VALUE ZERO.               
018300     03  WSL-VALOR-FLOTANTE      PIC S9(9)V9(6) COMP VALUE ZERO.          
018400     03  WSL-LARGO               PIC 9(03) COMP VALUE ZERO.               
018500     03  FILLER                  PIC X(10)    VALUE SPACES.               
018600*////////////////////////////////////////////////////////////////         
018700                                                                          
018800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
018900                                                                          
019000*--------------------------------------------------------------           
019100 LINKAGE SECTION.                                                         
019200*================*                                                        
019300*///////////////// COPY RENGLON. (LAYOUT 1 - RECIBIDO) ///////////        
019400 01  WS-PARM-FILEPRS.                                                     
019500     03  WSP-APPEND              PIC X        VALUE 'N'.                  
019600         88  WSP-APPEND-SI                    VALUE 'Y'.                  
019700         88  WSP-APPEND-NO                    VALUE 'N'.                  
019800     03  WSP-CORTA               PIC X        VALUE 'N'.                  
019900         88  WSP-CORTA-SI                     VALUE 'Y'.                  
020000     03  WSP-COMPLETA            PIC X        VALUE 'N'.                  
020100         88  WSP-COMPLETA-SI                  VALUE 'Y'.                  
020200     03  WSP-PREFIJO             PIC X(40)    VALUE SPACES.               
020300     03  WSP-CANT-ARCH           PIC 9(03) COMP VALUE ZERO.               
020400     03  WSP-TABLA-ARCH OCCURS 50 TIMES                                   
020500                        INDEXED BY WSP-IDX-ARCH.                          
020600         05  WSP-NOM-ARCH        PIC X(40).                               
020700     03  WSP-RETORNO             PIC S9(4) COMP VALUE ZERO.               
020800     03  FILLER                  PIC X(20)    VALUE SPACES.               
020900*////////////////////////////////////////////////////////////////         
021000                                                                          
021100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
021200 PROCEDURE DIVISION USING WS-PARM-FILEPRS.                                
021300                                                                          
021400 MAIN-PROGRAM-I.                                                          
021500                                                                          
021600     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.                       
021700                                                                          
021800     IF WS-SIN-ERROR                                                      
021900        PERFORM 2100-ENTEROS-I   THRU 2100-ENTEROS-F                      
022000     END-IF.                                                              
022100     IF WS-SIN-ERROR                                                      
022200        PERFORM 2200-FLOTANTES-I THRU 2200-FLOTANTES-F                    
022300     END-IF.                                                              
022400     IF WS-SIN-ERROR                                                      
022500        PERFORM 2300-CADENAS-I   THRU 2300-CADENAS-F                      
022600     END-IF.                                                              
022700                                                                          
022800     IF WS-SIN-ERROR AND (WSP-CORTA-SI OR WSP-COMPLETA-SI)                
022900        PERFORM 3000-ESTADISTICAS-I THRU 3000-ESTADISTICAS-F              
023000     END-IF.                                                              
023100                                                                          
023200     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                        
023300                                                                          
023400 MAIN-PROGRAM-F. GOBACK.                                                  
023500                                                                          
023600                                                                          
023700*--------------------------------------------------------------           
023800 1000-INICIO-I.                                                           
023900                                                                          
024000     SET WS-SIN-ERROR TO TRUE.                                            
024100     MOVE ZERO TO WSP-RETORNO.                                            
024200                                                                          
024300     MOVE SPACES TO WS-INTFILE-NAME WS-FLTFILE-NAME                       
024400                    WS-STRFILE-NAME.                                      
024500     STRING WSP-PREFIJO DELIMITED BY SPACE                                
024600            'integers.txt' DELIMITED BY SIZE                              
024700            INTO WS-INTFILE-NAME.                                         
024800     STRING WSP-PREFIJO DELIMITED BY SPACE                                
024900            'floats.txt' DELIMITED BY SIZE                                
025000            INTO WS-FLTFILE-NAME.                                         
025100     STRING WSP-PREFIJO DELIMITED BY SPACE                                
025200            'strings.txt' DELIMITED BY SIZE                               
025300            INTO WS-STRFILE-NAME.                                         
025400                                                                          
025500     DISPLAY 'ARCHIVO DE SALIDA ENTEROS  : ' WS-INTFILE-PREFIJO           
025600              WS-INTFILE-SUFIJO.                                          
025700     DISPLAY 'ARCHIVO DE SALIDA FLOTANTES: ' WS-FLTFILE-PREFIJO           
025800              WS-FLTFILE-SUFIJO.                                          
025900     DISPLAY 'ARCHIVO DE SALIDA CADENAS  : ' WS-STRFILE-PREFIJO           
026000              WS-STRFILE-SUFIJO.                                          
026100                                                                          
026200 1000-INICIO-F. EXIT.                                                     
026300                                                                          
026400                                                                          
026500*--------------------------------------------------------------           
026600* PASADA 1 DE 3 - ENTEROS.                                                
026700*--------------------------------------------------------------           
026800 2100-ENTEROS-I.                                                          
026900                                                                          
027000     PERFORM 2110-ENTEROS-ABRIR-I THRU 2110-ENTEROS-ABRIR-F.              
027100                                                                          
027200     IF WS-SIN-ERROR                                                      
027300        PERFORM 2120-ENTEROS-UN-ARCHIVO-I                                 
027400           THRU 2120-ENTEROS-UN-ARCHIVO-F                                 
027500           VARYING WS-SUB-ARCH FROM 1 BY 1                                
027600              UNTIL WS-SUB-ARCH > WSP-CANT-ARCH                           
027700                 OR WS-CON-ERROR                                          
027800        CLOSE INTSAL                                                      
027900     END-IF.                                                              
028000                                                                          
028100 2100-ENTEROS-F. EXIT.                                                    
028200                                                                          
028300                                                                          
028400*--------------------------------------------------------------           
028500* DECIDE SI EL ARCHIVO DE SALIDA DE ENTEROS SE CREA, SE                   
028600* AGREGA O SE REGRABA, SEGUN EXISTA Y SEGUN WSP-APPEND.                   
028700*--------------------------------------------------------------           
028800 2110-ENTEROS-ABRIR-I.                                                    
028900                                                                          
029000     OPEN INPUT INTSAL.                                                   
029100     EVALUATE FS-INT                                                      
029200        WHEN '35'                                                         
029300           OPEN OUTPUT INTSAL                                             
029400        WHEN '00'                                                         
029500           CLOSE INTSAL                                                   
029600           IF WSP-APPEND-SI                                               
029700              OPEN EXTEND INTSAL                                          
029800           ELSE                                                           
029900              OPEN OUTPUT INTSAL                                          
030000           END-IF                                                         
030100        WHEN OTHER                                                        
030200           DISPLAY '* ERROR EN OPEN INTSAL (PRUEBA) = ' FS-INT            
030300           MOVE 9999 TO WSP-RETORNO                                       
030400           SET WS-CON-ERROR TO TRUE                                       
030500     END-EVALUATE.                                                        
030600                                                                          
030700     IF WS-SIN-ERROR AND FS-INT IS NOT EQUAL '00'                         
030800        DISPLAY '* ERROR EN OPEN INTSAL = ' FS-INT                        
030900        MOVE 9999 TO WSP-RETORNO                                          
031000        SET WS-CON-ERROR TO TRUE                                          
031100     END-IF.                                                              
031200                                                                          
031300 2110-ENTEROS-ABRIR-F. EXIT.                                              
031400                                                                          
031500                                                                          
031600*--------------------------------------------------------------           
031700 2120-ENTEROS-UN-ARCHIVO-I.                                               
031800                                                                          
031900     MOVE WSP-NOM-ARCH(WS-SUB-ARCH) TO WS-INFILE-NAME.                    
032000     OPEN INPUT ENTRADA.                                                  
032100     IF FS-ENT IS NOT EQUAL '00'                                          
032200        DISPLAY '* ERROR EN OPEN ' WS-INFILE-NAME                         
032300                 ' FS = ' FS-ENT                                          
032400        MOVE 9999 TO WSP-RETORNO                                          
032500        SET WS-CON-ERROR TO TRUE                                          
032600     ELSE                                                                 
032700        SET WS-FIN-ARCHIVO-NO TO TRUE                                     
032800        PERFORM 2130-ENTEROS-UNA-LINEA-I                                  
032900           THRU 2130-ENTEROS-UNA-LINEA-F                                  
033000           UNTIL WS-FIN-ARCHIVO-SI OR WS-CON-ERROR                        
033100        CLOSE ENTRADA                                                     
033200     END-IF.                                                              
033300                                                                          
033400 2120-ENTEROS-UN-ARCHIVO-F. EXIT.                                         
033500                                                                          
033600                                                                          
033700*--------------------------------------------------------------           
033800 2130-ENTEROS-UNA-LINEA-I.                                                
033900                                                                          
034000     READ ENTRADA INTO REG-ENTRADA.                                       
034100     EVALUATE FS-ENT                                                      
034200        WHEN '00'                                                         
034300           MOVE REG-ENTRADA TO WSL-TEXTO                                  
034400           PERFORM 8000-CLASIFICAR-I THRU 8000-CLASIFICAR-F               
034500           IF WSL-TIPO-ENTERO                                             
034600              WRITE REG-INTSAL FROM REG-ENTRADA                           
034700              IF FS-INT IS NOT EQUAL '00'                                 
034800                 DISPLAY '* ERROR EN WRITE INTSAL = ' FS-INT              
034900                 MOVE 9999 TO WSP-RETORNO                                 
035000                 SET WS-CON-ERROR TO TRUE                                 
035100              END-IF                                                      
035200           END-IF                                                         
035300        WHEN '10'                                                         
035400           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
035500        WHEN OTHER                                                        
035600           DISPLAY '* ERROR EN LECTURA ' WS-INFILE-NAME                   
035700                    ' FS = ' FS-ENT                                       
035800           MOVE 9999 TO WSP-RETORNO                                       
035900           SET WS-CON-ERROR TO TRUE                                       
036000     END-EVALUATE.                                                        
036100                                                                          
036200 2130-ENTEROS-UNA-LINEA-F. EXIT.                                          
036300                                                                          
036400                                                                          
036500*--------------------------------------------------------------           
036600* PASADA 2 DE 3 - FLOTANTES (MISMA ESTRUCTURA QUE LA DE                   
036700* ENTEROS, REPETIDA PORQUE CADA PASADA ES UNA RELECTURA                   
036800* COMPLETA E INDEPENDIENTE DE TODOS LOS ARCHIVOS DE ENTRADA).             
036900*--------------------------------------------------------------           
037000 2200-FLOTANTES-I.                                                        
037100                                                                          
037200     PERFORM 2210-FLOTANTES-ABRIR-I THRU 2210-FLOTANTES-ABRIR-F.          
037300                                                                          
037400     IF WS-SIN-ERROR                                                      
037500        PERFORM 2220-FLOTANTES-UN-ARCHIVO-I                               
037600           THRU 2220-FLOTANTES-UN-ARCHIVO-F                               
037700           VARYING WS-SUB-ARCH FROM 1 BY 1                                
037800              UNTIL WS-SUB-ARCH > WSP-CANT-ARCH                           
037900                 OR WS-CON-ERROR                                          
038000        CLOSE FLTSAL                                                      
038100     END-IF.                                                              
038200                                                                          
038300 2200-FLOTANTES-F. EXIT.                                                  
038400                                                                          
038500                                                                          
038600*--------------------------------------------------------------           
038700 2210-FLOTANTES-ABRIR-I.                                                  
038800                                                                          
038900     OPEN INPUT FLTSAL.                                                   
039000     EVALUATE FS-FLT                                                      
039100        WHEN '35'                                                         
039200           OPEN OUTPUT FLTSAL                                             
039300        WHEN '00'                                                         
039400           CLOSE FLTSAL                                                   
039500           IF WSP-APPEND-SI                                               
039600              OPEN EXTEND FLTSAL                                          
039700           ELSE                                                           
039800              OPEN OUTPUT FLTSAL                                          
039900           END-IF                                                         
040000        WHEN OTHER                                                        
040100           DISPLAY '* ERROR EN OPEN FLTSAL (PRUEBA) = ' FS-FLT            
040200           MOVE 9999 TO WSP-RETORNO                                       
040300           SET WS-CON-ERROR TO TRUE                                       
040400     END-EVALUATE.                                                        
040500                                                                          
040600     IF WS-SIN-ERROR AND FS-FLT IS NOT EQUAL '00'                         
040700        DISPLAY '* ERROR EN OPEN FLTSAL = ' FS-FLT                        
040800        MOVE 9999 TO WSP-RETORNO                                          
040900        SET WS-CON-ERROR TO TRUE                                          
041000     END-IF.                                                              
041100                                                                          
041200 2210-FLOTANTES-ABRIR-F. EXIT.                                            
041300                                                                          
041400                                                                          
041500*--------------------------------------------------------------           
041600 2220-FLOTANTES-UN-ARCHIVO-I.                                             
041700                                                                          
041800     MOVE WSP-NOM-ARCH(WS-SUB-ARCH) TO WS-INFILE-NAME.                    
041900     OPEN INPUT ENTRADA.                                                  
042000     IF FS-ENT IS NOT EQUAL '00'                                          
042100        DISPLAY '* ERROR EN OPEN ' WS-INFILE-NAME                         
042200                 ' FS = ' FS-ENT                                          
042300        MOVE 9999 TO WSP-RETORNO                                          
042400        SET WS-CON-ERROR TO TRUE                                          
042500     ELSE                                                                 
042600        SET WS-FIN-ARCHIVO-NO TO TRUE                                     
042700        PERFORM 2230-FLOTANTES-UNA-LINEA-I                                
042800           THRU 2230-FLOTANTES-UNA-LINEA-F                                
042900           UNTIL WS-FIN-ARCHIVO-SI OR WS-CON-ERROR                        
043000        CLOSE ENTRADA                                                     
043100     END-IF.                                                              
043200                                                                          
043300 2220-FLOTANTES-UN-ARCHIVO-F. EXIT.                                       
043400                                                                          
043500                                                                          
043600*--------------------------------------------------------------           
043700 2230-FLOTANTES-UNA-LINEA-I.                                              
043800                                                                          
043900     READ ENTRADA INTO REG-ENTRADA.                                       
044000     EVALUATE FS-ENT                                                      
044100        WHEN '00'                                                         
044200           MOVE REG-ENTRADA TO WSL-TEXTO                                  
044300           PERFORM 8000-CLASIFICAR-I THRU 8000-CLASIFICAR-F               
044400           IF WSL-TIPO-FLOTANTE                                           
044500              WRITE REG-FLTSAL FROM REG-ENTRADA                           
044600              IF FS-FLT IS NOT EQUAL '00'                                 
044700                 DISPLAY '* ERROR EN WRITE FLTSAL = ' FS-FLT              
044800                 MOVE 9999 TO WSP-RETORNO                                 
044900                 SET WS-CON-ERROR TO TRUE                                 
045000              END-IF                                                      
045100           END-IF                                                         
045200        WHEN '10'                                                         
045300           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
045400        WHEN OTHER                                                        
045500           DISPLAY '* ERROR EN LECTURA ' WS-INFILE-NAME                   
045600                    ' FS = ' FS-ENT                                       
045700           MOVE 9999 TO WSP-RETORNO                                       
045800           SET WS-CON-ERROR TO TRUE                                       
045900     END-EVALUATE.                                                        
046000                                                                          
046100 2230-FLOTANTES-UNA-LINEA-F. EXIT.                                        
046200                                                                          
046300                                                                          
046400*--------------------------------------------------------------           
046500* PASADA 3 DE 3 - CADENAS (LAS QUE NO SON NI ENTERO NI                    
046600* FLOTANTE).                                                              
046700*--------------------------------------------------------------           
046800 2300-CADENAS-I.                                                          
046900                                                                          
047000     PERFORM 2310-CADENAS-ABRIR-I THRU 2310-CADENAS-ABRIR-F.              
047100                                                                          
047200     IF WS-SIN-ERROR                                                      
047300        PERFORM 2320-CADENAS-UN-ARCHIVO-I                                 
047400           THRU 2320-CADENAS-UN-ARCHIVO-F                                 
047500           VARYING WS-SUB-ARCH FROM 1 BY 1                                
047600              UNTIL WS-SUB-ARCH > WSP-CANT-ARCH                           
047700                 OR WS-CON-ERROR                                          
047800        CLOSE STRSAL                                                      
047900     END-IF.                                                              
048000                                                                          
048100 2300-CADENAS-F. EXIT.                                                    
048200                                                                          
048300                                                                          
048400*--------------------------------------------------------------           
048500 2310-CADENAS-ABRIR-I.                                                    
048600                                                                          
048700     OPEN INPUT STRSAL.                                                   
048800     EVALUATE FS-STR                                                      
048900        WHEN '35'                                                         
049000           OPEN OUTPUT STRSAL                                             
049100        WHEN '00'                                                         
049200           CLOSE STRSAL                                                   
049300           IF WSP-APPEND-SI                                               
049400              OPEN EXTEND STRSAL                                          
049500           ELSE                                                           
049600              OPEN OUTPUT STRSAL                                          
049700           END-IF                                                         
049800        WHEN OTHER                                                        
049900           DISPLAY '* ERROR EN OPEN STRSAL (PRUEBA) = ' FS-STR            
050000           MOVE 9999 TO WSP-RETORNO                                       
050100           SET WS-CON-ERROR TO TRUE                                       
050200     END-EVALUATE.                                                        
050300                                                                          
050400     IF WS-SIN-ERROR AND FS-STR IS NOT EQUAL '00'                         
050500        DISPLAY '* ERROR EN OPEN STRSAL = ' FS-STR                        
050600        MOVE 9999 TO WSP-RETORNO                                          
050700        SET WS-CON-ERROR TO TRUE                                          
050800     END-IF.                                                              
050900                                                                          
051000 2310-CADENAS-ABRIR-F. EXIT.                                              
051100                                                                          
051200                                                                          
051300*--------------------------------------------------------------           
051400 2320-CADENAS-UN-ARCHIVO-I.                                               
051500                                                                          
051600     MOVE WSP-NOM-ARCH(WS-SUB-ARCH) TO WS-INFILE-NAME.                    
051700     OPEN INPUT ENTRADA.                                                  
051800     IF FS-ENT IS NOT EQUAL '00'                                          
051900        DISPLAY '* ERROR EN OPEN ' WS-INFILE-NAME                         
052000                 ' FS = ' FS-ENT                                          
052100        MOVE 9999 TO WSP-RETORNO                                          
052200        SET WS-CON-ERROR TO TRUE                                          
052300     ELSE                                                                 
052400        SET WS-FIN-ARCHIVO-NO TO TRUE                                     
052500        PERFORM 2330-CADENAS-UNA-LINEA-I                                  
052600           THRU 2330-CADENAS-UNA-LINEA-F                                  
052700           UNTIL WS-FIN-ARCHIVO-SI OR WS-CON-ERROR                        
052800        CLOSE ENTRADA                                                     
052900     END-IF.                                                              
053000                                                                          
053100 2320-CADENAS-UN-ARCHIVO-F. EXIT.                                         
053200                                                                          
053300                                                                          
053400*--------------------------------------------------------------           
053500 2330-CADENAS-UNA-LINEA-I.                                                
053600                                                                          
053700     READ ENTRADA INTO REG-ENTRADA.                                       
053800     EVALUATE FS-ENT                                                      
053900        WHEN '00'                                                         
054000           MOVE REG-ENTRADA TO WSL-TEXTO                                  
054100           PERFORM 8000-CLASIFICAR-I THRU 8000-CLASIFICAR-F               
054200           IF WSL-TIPO-CADENA                                             
054300              WRITE REG-STRSAL FROM REG-ENTRADA                           
054400              IF FS-STR IS NOT EQUAL '00'                                 
054500                 DISPLAY '* ERROR EN WRITE STRSAL = ' FS-STR              
054600                 MOVE 9999 TO WSP-RETORNO                                 
054700                 SET WS-CON-ERROR TO TRUE                                 
054800              END-IF                                                      
054900           END-IF                                                         
055000        WHEN '10'                                                         
055100           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
055200        WHEN OTHER                                                        
055300           DISPLAY '* ERROR EN LECTURA ' WS-INFILE-NAME                   
055400                    ' FS = ' FS-ENT                                       
055500           MOVE 9999 TO WSP-RETORNO                                       
055600           SET WS-CON-ERROR TO TRUE                                       
055700     END-EVALUATE.                                                        
055800                                                                          
055900 2330-CADENAS-UNA-LINEA-F. EXIT.                                          
056000                                                                          
056100                                                                          
056200*--------------------------------------------------------------           
056300* LLAMA A LA SUBRUTINA DE CLASIFICACION. SE LLAMA DESDE LAS               
056400* TRES PASADAS Y TAMBIEN DESDE LA RELECTURA PARA ESTADISTICAS.            
056500*--------------------------------------------------------------           
056600 8000-CLASIFICAR-I.                                                       
056700                                                                          
056800     CALL WS-PGMLINECLS USING WS-PARM-LINECLS.                            
056900                                                                          
057000 8000-CLASIFICAR-F. EXIT.                                                 
057100                                                                          
057200                                                                          
057300*--------------------------------------------------------------           
057400* ESTADISTICAS - RELEE LOS TRES ARCHIVOS DE SALIDA YA                     
057500* ARMADOS Y MUESTRA EL REPORTE CORTO Y, SI CORRESPONDE, EL                
057600* COMPLETO A CONTINUACION (NUNCA LO REEMPLAZA).                           
057700*--------------------------------------------------------------           
057800 3000-ESTADISTICAS-I.                                                     
057900                                                                          
058000     PERFORM 3100-RELEER-ENTEROS-I   THRU 3100-RELEER-ENTEROS-F.          
058100     PERFORM 3110-RELEER-FLOTANTES-I THRU 3110-RELEER-FLOTANTES-F.        
058200     PERFORM 3120-RELEER-CADENAS-I   THRU 3120-RELEER-CADENAS-F.          
058300                                                                          
058400     PERFORM 3200-CORTAS-I THRU 3200-CORTAS-F.                            
058500     IF WSP-COMPLETA-SI                                                   
058600        PERFORM 3300-COMPLETAS-I THRU 3300-COMPLETAS-F                    
058700     END-IF.                                                              
058800                                                                          
058900 3000-ESTADISTICAS-F. EXIT.                                               
059000                                                                          
059100                                                                          
059200*--------------------------------------------------------------           
059300 3100-RELEER-ENTEROS-I.                                                   
059400                                                                          
059500     MOVE ZERO TO WS-INT-COUNT WS-INT-SUMA WS-INT-MAX WS-INT-MIN.         
059600                                                                          
059700     OPEN INPUT INTSAL.                                                   
059800     IF FS-INT IS EQUAL '00'                                              
059900        SET WS-FIN-ARCHIVO-NO TO TRUE                                     
060000        PERFORM 3101-RELEER-ENTERO-UNO-I                                  
060100           THRU 3101-RELEER-ENTERO-UNO-F                                  
060200           UNTIL WS-FIN-ARCHIVO-SI                                        
060300        CLOSE INTSAL                                                      
060400     END-IF.                                                              
060500                                                                          
060600 3100-RELEER-ENTEROS-F. EXIT.                                             
060700                                                                          
060800                                                                          
060900*--------------------------------------------------------------           
061000 3101-RELEER-ENTERO-UNO-I.                                                
061100                                                                          
061200     READ INTSAL INTO REG-INTSAL.                                         
061300     EVALUATE FS-INT                                                      
061400        WHEN '00'                                                         
061500           MOVE REG-INTSAL TO WSL-TEXTO                                   
061600           PERFORM 8000-CLASIFICAR-I THRU 8000-CLASIFICAR-F               
061700           ADD 1 TO WS-INT-COUNT                                          
061800           ADD WSL-VALOR-ENTERO TO WS-INT-SUMA                            
061900           IF WS-INT-COUNT IS EQUAL 1                                     
062000              MOVE WSL-VALOR-ENTERO TO WS-INT-MAX WS-INT-MIN              
062100           ELSE                                                           
062200              IF WSL-VALOR-ENTERO > WS-INT-MAX                            
062300                 MOVE WSL-VALOR-ENTERO TO WS-INT-MAX                      
062400              END-IF                                                      
062500              IF WSL-VALOR-ENTERO < WS-INT-MIN                            
062600                 MOVE WSL-VALOR-ENTERO TO WS-INT-MIN                      
062700              END-IF                                                      
062800           END-IF                                                         
062900        WHEN '10'                                                         
063000           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
063100        WHEN OTHER                                                        
063200           DISPLAY '* ERROR EN RELECTURA INTSAL = ' FS-INT                
063300           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
063400     END-EVALUATE.                                                        
063500                                                                          
063600 3101-RELEER-ENTERO-UNO-F. EXIT.                                          
063700                                                                          
063800                                                                          
063900*--------------------------------------------------------------           
064000 3110-RELEER-FLOTANTES-I.                                                 
064100                                                                          
064200     MOVE ZERO TO WS-FLT-COUNT WS-FLT-SUMA WS-FLT-MAX WS-FLT-MIN.         
064300                                                                          
064400     OPEN INPUT FLTSAL.                                                   
064500     IF FS-FLT IS EQUAL '00'                                              
064600        SET WS-FIN-ARCHIVO-NO TO TRUE                                     
064700        PERFORM 3111-RELEER-FLOTANTE-UNO-I                                
064800           THRU 3111-RELEER-FLOTANTE-UNO-F                                
064900           UNTIL WS-FIN-ARCHIVO-SI                                        
065000        CLOSE FLTSAL                                                      
065100     END-IF.                                                              
065200                                                                          
065300 3110-RELEER-FLOTANTES-F. EXIT.                                           
065400                                                                          
065500                                                                          
065600*--------------------------------------------------------------           
065700 3111-RELEER-FLOTANTE-UNO-I.                                              
065800                                                                          
065900     READ FLTSAL INTO REG-FLTSAL.                                         
066000     EVALUATE FS-FLT                                                      
066100        WHEN '00'                                                         
066200           MOVE REG-FLTSAL TO WSL-TEXTO                                   
066300           PERFORM 8000-CLASIFICAR-I THRU 8000-CLASIFICAR-F               
066400           ADD 1 TO WS-FLT-COUNT                                          
066500           ADD WSL-VALOR-FLOTANTE TO WS-FLT-SUMA                          
066600           IF WS-FLT-COUNT IS EQUAL 1                                     
066700              MOVE WSL-VALOR-FLOTANTE TO WS-FLT-MAX WS-FLT-MIN            
066800           ELSE                                                           
066900              IF WSL-VALOR-FLOTANTE > WS-FLT-MAX                          
067000                 MOVE WSL-VALOR-FLOTANTE TO WS-FLT-MAX                    
067100              END-IF                                                      
067200              IF WSL-VALOR-FLOTANTE < WS-FLT-MIN                          
067300                 MOVE WSL-VALOR-FLOTANTE TO WS-FLT-MIN                    
067400              END-IF                                                      
067500           END-IF                                                         
067600        WHEN '10'                                                         
067700           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
067800        WHEN OTHER                                                        
067900           DISPLAY '* ERROR EN RELECTURA FLTSAL = ' FS-FLT                
068000           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
068100     END-EVALUATE.                                                        
068200                                                                          
068300 3111-RELEER-FLOTANTE-UNO-F. EXIT.                                        
068400                                                                          
068500                                                                          
068600*--------------------------------------------------------------           
068700 3120-RELEER-CADENAS-I.                                                   
068800                                                                          
068900     MOVE ZERO TO WS-STR-COUNT WS-STR-LARGO-MAX WS-STR-LARGO-MIN.         
069000     MOVE SPACES TO WS-STR-MAS-LARGA WS-STR-MAS-CORTA.                    
069100                                                                          
069200     OPEN INPUT STRSAL.                                                   
069300     IF FS-STR IS EQUAL '00'                                              
069400        SET WS-FIN-ARCHIVO-NO TO TRUE                                     
069500        PERFORM 3121-RELEER-CADENA-UNA-I                                  
069600           THRU 3121-RELEER-CADENA-UNA-F                                  
069700           UNTIL WS-FIN-ARCHIVO-SI                                        
069800        CLOSE STRSAL                                                      
069900     END-IF.                                                              
070000                                                                          
070100 3120-RELEER-CADENAS-F. EXIT.                                             
070200                                                                          
070300                                                                          
070400*--------------------------------------------------------------           
070500 3121-RELEER-CADENA-UNA-I.                                                
070600                                                                          
070700     READ STRSAL INTO REG-STRSAL.                                         
070800     EVALUATE FS-STR                                                      
070900        WHEN '00'                                                         
071000           MOVE REG-STRSAL TO WS-TEXTO-SCAN                               
071100           PERFORM 9100-CALC-LARGO-I THRU 9100-CALC-LARGO-F               
071200           ADD 1 TO WS-STR-COUNT                                          
071300           IF WS-STR-COUNT IS EQUAL 1                                     
071400              MOVE WS-LARGO-LINEA TO WS-STR-LARGO-MAX                     
071500                                     WS-STR-LARGO-MIN                     
071600              MOVE REG-STRSAL TO WS-STR-MAS-LARGA                         
071700                                 WS-STR-MAS-CORTA                         
071800           ELSE                                                           
071900              IF WS-LARGO-LINEA > WS-STR-LARGO-MAX                        
072000                 MOVE WS-LARGO-LINEA TO WS-STR-LARGO-MAX                  
072100                 MOVE REG-STRSAL TO WS-STR-MAS-LARGA                      
072200              END-IF                                                      
072300              IF WS-LARGO-LINEA < WS-STR-LARGO-MIN                        
072400                 MOVE WS-LARGO-LINEA TO WS-STR-LARGO-MIN                  
072500                 MOVE REG-STRSAL TO WS-STR-MAS-CORTA                      
072600              END-IF                                                      
072700           END-IF                                                         
072800        WHEN '10'                                                         
072900           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
073000        WHEN OTHER                                                        
073100           DISPLAY '* ERROR EN RELECTURA STRSAL = ' FS-STR                
073200           SET WS-FIN-ARCHIVO-SI TO TRUE                                  
073300     END-EVALUATE.                                                        
073400                                                                          
073500 3121-RELEER-CADENA-UNA-F. EXIT.                                          
073600                                                                          
073700                                                                          
073800*--------------------------------------------------------------           
073900* REPORTE CORTO - UNA LINEA DE CANTIDAD POR CADA LISTA QUE NO             
074000* HAYA QUEDADO VACIA. SI UNA LISTA ESTA VACIA SE OMITE SU                 
074100* BLOQUE POR COMPLETO.                                                    
074200*--------------------------------------------------------------           
074300 3200-CORTAS-I.                                                           
074400                                                                          
074500     DISPLAY ' '.                                                         
074600     IF WS-INT-COUNT > ZERO                                               
074700        MOVE WS-INT-COUNT TO WS-EDIT-CONT                                 
074800        DISPLAY 'Integers count: ' WS-EDIT-CONT                           
074900     END-IF.                                                              
075000     IF WS-FLT-COUNT > ZERO                                               
075100        MOVE WS-FLT-COUNT TO WS-EDIT-CONT                                 
075200        DISPLAY 'Floats count: ' WS-EDIT-CONT                             
075300     END-IF.                                                              
075400     IF WS-STR-COUNT > ZERO                                               
075500        MOVE WS-STR-COUNT TO WS-EDIT-CONT                                 
075600        DISPLAY 'Strings count: ' WS-EDIT-CONT                            
075700     END-IF.                                                              
075800     DISPLAY ' '.                                                         
075900                                                                          
076000 3200-CORTAS-F. EXIT.                                                     
076100                                                                          
076200                                                                          
076300*--------------------------------------------------------------           
076400* REPORTE COMPLETO - SE ARMA A CONTINUACION DEL CORTO, NUNCA              
076500* LO REEMPLAZA. EL PROMEDIO DE ENTEROS TRUNCA (DIVISION                   
076600* ENTERA SIN REDONDEO). EL PROMEDIO DE FLOTANTES SI SE                    
076700* REDONDEA (ROUNDED) A 6 DECIMALES POR PEDIDO EXPRESO DE                  
076800* O Y M - ES LA UNICA CUENTA DE TODO EL LOTE QUE REDONDEA.                
076900*--------------------------------------------------------------           
077000 3300-COMPLETAS-I.                                                        
077100                                                                          
077200     IF WS-INT-COUNT > ZERO                                               
077300        COMPUTE WS-INT-PROMEDIO = WS-INT-SUMA / WS-INT-COUNT              
077400        MOVE WS-INT-MAX      TO WS-EDIT-ENTERO                            
077500        DISPLAY 'Integers max: ' WS-EDIT-ENTERO                           
077600        MOVE WS-INT-MIN      TO WS-EDIT-ENTERO                            
077700        DISPLAY 'Integers min: ' WS-EDIT-ENTERO                           
077800        MOVE WS-INT-SUMA     TO WS-EDIT-ENTERO                            
077900        DISPLAY 'Integers sum: ' WS-EDIT-ENTERO                           
078000        MOVE WS-INT-PROMEDIO TO WS-EDIT-ENTERO                            
078100        DISPLAY 'Integers average: ' WS-EDIT-ENTERO                       
078200     END-IF.                                                              
078300                                                                          
078400     IF WS-FLT-COUNT > ZERO                                               
078500        COMPUTE WS-FLT-PROMEDIO ROUNDED =                                 
078600                WS-FLT-SUMA / WS-FLT-COUNT                                
078700        MOVE WS-FLT-MAX      TO WS-EDIT-FLOTANTE                          
078800        DISPLAY 'Floats max: ' WS-EDIT-FLOTANTE                           
078900        MOVE WS-FLT-MIN      TO WS-EDIT-FLOTANTE                          
079000        DISPLAY 'Floats min: ' WS-EDIT-FLOTANTE                           
079100        MOVE WS-FLT-SUMA     TO WS-EDIT-FLOTANTE                          
079200        DISPLAY 'Floats sum: ' WS-EDIT-FLOTANTE                           
079300        MOVE WS-FLT-PROMEDIO TO WS-EDIT-FLOTANTE                          
079400        DISPLAY 'Floats average: ' WS-EDIT-FLOTANTE                       
079500     END-IF.                                                              
079600                                                                          
079700     IF WS-STR-COUNT > ZERO                                               
079800        DISPLAY 'Strings max: ' WS-STR-MAS-LARGA                          
079900        DISPLAY 'Strings min: ' WS-STR-MAS-CORTA                          
080000     END-IF.                                                              
080100                                                                          
080200 3300-COMPLETAS-F. EXIT.                                                  
080300                                                                          
080400                                                                          
080500*--------------------------------------------------------------           
080600* BARRIDO DE DERECHA A IZQUIERDA PARA CALCULAR EL LARGO REAL              
080700* DE UNA CADENA DE SALIDA (NO HAY FUNCION DE LARGO EN ESTE                
080800* COMPILADOR).                                                            
080900*--------------------------------------------------------------           
081000 9100-CALC-LARGO-I.                                                       
081100                                                                          
081200     MOVE 80 TO WS-POS-SCAN.                                              
081300     PERFORM 9110-SCAN-ATRAS-I THRU 9110-SCAN-ATRAS-F                     
081400        UNTIL WS-POS-SCAN IS EQUAL ZERO                                   
081500           OR WS-TEXTO-SCAN-CAR(WS-POS-SCAN) IS NOT EQUAL SPACE.          
081600     MOVE WS-POS-SCAN TO WS-LARGO-LINEA.                                  
081700                                                                          
081800 9100-CALC-LARGO-F. EXIT.                                                 
081900                                                                          
082000                                                                          
082100*--------------------------------------------------------------           
082200 9110-SCAN-ATRAS-I.                                                       
082300                                                                          
082400     IF WS-TEXTO-SCAN-CAR(WS-POS-SCAN) IS EQUAL SPACE                     
082500        SUBTRACT 1 FROM WS-POS-SCAN                                       
082600     END-IF.                                                              
082700                                                                          
082800 9110-SCAN-ATRAS-F. EXIT.                                                 
082900                                                                          
083000                                                                          
083100*--------------------------------------------------------------           
083200 9999-FINAL-I.                                                            
083300                                                                          
083400     IF WS-CON-ERROR                                                      
083500        DISPLAY '* FILEPRS FINALIZA CON ERRORES DE E/S'                   
083600     ELSE                                                                 
083700        DISPLAY '* FILEPRS FINALIZA CORRECTAMENTE'                        
083800     END-IF.                                                              
083900                                                                          
084000 9999-FINAL-F. EXIT.                                                      
