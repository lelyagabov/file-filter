000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    FILEFLT.                                                  
000300 AUTHOR.        R. ECHEVERRIA.                                            
000400 INSTALLATION.  DEPTO SISTEMAS - PROCESOS BATCH.                          
000500 DATE-WRITTEN.  03/15/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR.                              
000800****************************************************************          
000900*    LOTE 60 - FILTRADO DE RENGLONES                          *           
001000*    ================================                          *          
001100*    PROGRAMA DE CONTROL (PASO 01) DEL LOTE DE FILTRADO.       *          
001200*    - LEE LA TARJETA DE CONTROL (DDCTLCRD) CON LAS OPCIONES   *          
001300*      DE CORRIDA Y LA LISTA DE ARCHIVOS DE ENTRADA.           *          
001400*    - SI SE PIDIERON AMBOS REPORTES (CORTO Y COMPLETO) EN LA  *          
001500*      MISMA CORRIDA, GANA EL COMPLETO Y SE ANULA EL CORTO.    *          
001600*    - INVOCA POR CALL AL PROGRAMA FILEPRS QUE HACE EL         *          
001700*      TRABAJO DE CLASIFICACION Y ARMADO DE SALIDAS.           *          
001800*    - SI FILEPRS INFORMA ERROR DE E/S NO SE EMITE REPORTE.    *          
001900****************************************************************          
002000*    HISTORIA DE CAMBIOS                                                  
002100*    --------------------------------------------------------             
002200*    89/03/15 RE    ALTA DEL PROGRAMA PARA EL LOTE 60.                    
002300*    89/03/22 RE    SE AGREGA LA VALIDACION DE CORTA/COMPLETA             
002400*                   SIMULTANEAS (PEDIDO DE OPERACIONES).                  
002500*    89/07/10 MLG   CORRIGE MENSAJE DE ERROR DE OPEN CTLCARD              
002600*                   QUE NO MOSTRABA EL FILE STATUS.                       
002700*    91/02/04 MLG   SE AGREGA EL CONTROL DE CANTIDAD MAXIMA DE            
002800*                   ARCHIVOS DE ENTRADA (50).                             
002900*    93/11/18 JC    ESTANDARIZACION DE COMENTARIOS SEGUN NORMA            
003000*                   DEL DEPARTAMENTO.                                     
003100*    96/05/02 JC    SE AGREGA RETORNO DE WSP-RETORNO AL RC DEL            
003200*                   STEP CUANDO FILEPRS DEVUELVE ERROR.                   
003300*    98/11/09 SBV   REVISION Y2K - NINGUN CAMPO DE ESTE                   
003400*                   PROGRAMA ALMACENA FECHAS DE 2 DIGITOS, SE             
003500*                   DEJA CONSTANCIA EN EL LEGAJO DEL LOTE 60.             
003600*    02/06/14 SBV   AGREGA DISPLAY DE CANTIDAD DE ARCHIVOS                
003700*                   LEIDOS DE LA TARJETA DE CONTROL.                      
003800*    05/09/30 HQ    PASE A PRODUCCION DEL LOTE 60 COMPLETO.               
003900****************************************************************          
004000                                                                          
004100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400                                                                          
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT CTLCARD ASSIGN DDCTLCRD                                       
005100     FILE STATUS IS FS-CTL.                                               
005200                                                                          
005300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600                                                                          
005700 FD  CTLCARD                                                              
005800     BLOCK CONTAINS 0 RECORDS                                             
005900     RECORDING MODE IS F.                                                 
006000 01  REG-CTLCARD               PIC X(80).                                 
006100                                                                          
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400*=======================*                                                 
006500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006600                                                                          
006700*----------- ARCHIVOS -------------------------------------------         
006800 77  FS-CTL                   PIC XX       VALUE SPACES.                  
006900 77  WS-STATUS-FIN            PIC X        VALUE 'N'.                     
007000     88  WS-FIN-LECTURA                    VALUE 'Y'.                     
007100     88  WS-NO-FIN-LECTURA                 VALUE 'N'.                     
007200 77  WS-STATUS-OPC            PIC X        VALUE 'N'.                     
007300     88  WS-YA-LEYO-OPC                    VALUE 'Y'.                     
007400     88  WS-FALTA-LEER-OPC                 VALUE 'N'.                     
007500                                                                          
007600*----------- VARIABLES  ------------------------------------------        
007700 77  WS-PGMFILEPRS            PIC X(8)     VALUE 'FILEPRS'.               
007800 77  WS-CANT-ARCH-PRINT       PIC ZZ9      VALUE ZEROS.                   
007900                                                                          
008000*----------- COPIA DEL REGISTRO DE CONTROL --------------------           
008100 01  WS-REG-CTLCARD.                                                      
008200     03  WS-REG-TEXTO          PIC X(80).                                 
008300                                                                          
008400*//// LAYOUT 1 - PRIMER RENGLON DE LA TARJETA DE CONTROL ///////          
008500 01  WS-CTL-OPCIONES REDEFINES WS-REG-CTLCARD.                            
008600     03  WS-CTL-OPC-APPEND     PIC X.                                     
008700     03  WS-CTL-OPC-CORTA      PIC X.                                     
008800     03  WS-CTL-OPC-COMPLETA   PIC X.                                     
008900     03  WS-CTL-OPC-PREFIJO    PIC X(40).                                 
009000     03  FILLER                PIC X(37).                                 
009100*//// LAYOUT 2 - RENGLONES SIGUIENTES: UN NOMBRE DE ARCHIVO ////          
009200*//// DE ENTRADA POR RENGLON, EN EL ORDEN QUE SE PROCESAN    ////         
009300 01  WS-CTL-NOMBRE REDEFINES WS-REG-CTLCARD.                              
009400     03  WS-CTL-NOM-ARCHIVO    PIC X(40).                                 
009500     03  FILLER                PIC X(40).                                 
009600*//// LAYOUT 3 - SOLO PARA DETECTAR RENGLONES EN BLANCO O DE   //         
009700*//// COMENTARIO ('*' EN LA PRIMER POSICION) Y SALTEARLOS      //         
009800 01  WS-CTL-PRIMERCAR REDEFINES WS-REG-CTLCARD.                           
009900     03  WS-CTL-PRIMER-CARACTER PIC X.                                    
010000     03  FILLER                 PIC X(79).                                
010100*////////////////////////////////////////////////////////////////         
010200                                                                          
010300*///////////////// COPY RENGLON. (SOLO EL LAYOUT 1) /////////////         
010400 01  WS-PARM-FILEPRS.                                                     
010500     03  WSP-APPEND              PIC X        VALUE 'N'.                  
010600         88  WSP-APPEND-SI                    VALUE 'Y'.                  
010700         88  WSP-APPEND-NO                    VALUE 'N'.                  
010800     03  WSP-CORTA               PIC X        VALUE 'N'.                  
010900         88  WSP-CORTA-SI                     VALUE 'Y'.                  
011000     03  WSP-COMPLETA            PIC X        VALUE 'N'.                  
011100         88  WSP-COMPLETA-SI                  VALUE 'Y'.                  
011200     03  WSP-PREFIJO             PIC X(40)    VALUE SPACES.               
011300     03  WSP-CANT-ARCH           PIC 9(03) COMP VALUE ZERO.               
011400     03  WSP-TABLA-ARCH OCCURS 50 TIMES                                   
011500                        INDEXED BY WSP-IDX-ARCH.                          
011600         05  WSP-NOM-ARCH        PIC X(40).                               
011700     03  WSP-RETORNO             PIC S9(4) COMP VALUE ZERO.               
011800     03  FILLER                  PIC X(20)    VALUE SPACES.               
011900*////////////////////////////////////////////////////////////////         
012000                                                                          
012100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
012200                                                                          
012300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
012400 PROCEDURE DIVISION.                                                      
012500                                                                          
012600 MAIN-PROGRAM-I.                                                          
012700                                                                          
012800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
012900     PERFORM 2000-INVOCAR-I THRU 2000-INVOCAR-F.                          
013000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
013100                                                                          
013200 MAIN-PROGRAM-F. GOBACK.                                                  
013300                                                                          
013400                                                                          
013500*--------------------------------------------------------------           
013600 1000-INICIO-I.                                                           
013700                                                                          
013800     SET WS-NO-FIN-LECTURA TO TRUE.                                       
013900     SET WS-FALTA-LEER-OPC TO TRUE.                                       
014000     MOVE SPACES TO WS-PARM-FILEPRS.                                      
014100     MOVE 'N'    TO WSP-APPEND WSP-CORTA WSP-COMPLETA.                    
014200     MOVE ZERO   TO WSP-CANT-ARCH WSP-RETORNO.                            
014300                                                                          
014400     OPEN INPUT CTLCARD.                                                  
014500     IF FS-CTL IS NOT EQUAL '00'                                          
014600        DISPLAY '* ERROR EN OPEN CTLCARD = ' FS-CTL                       
014700        MOVE 9999 TO RETURN-CODE                                          
014800        SET WS-FIN-LECTURA TO TRUE                                        
014900     END-IF.                                                              
015000                                                                          
015100     IF WS-NO-FIN-LECTURA                                                 
015200        PERFORM 1100-LEER-OPCIONES-I                                      
015300           THRU 1100-LEER-OPCIONES-F                                      
015400     END-IF.                                                              
015500                                                                          
015600     IF WS-NO-FIN-LECTURA                                                 
015700        PERFORM 1200-LEER-NOMBRES-I                                       
015800           THRU 1200-LEER-NOMBRES-F                                       
015900           UNTIL WS-FIN-LECTURA                                           
016000     END-IF.                                                              
016100                                                                          
016200     IF FS-CTL IS EQUAL '00' OR FS-CTL IS EQUAL '10'                      
016300        CLOSE CTLCARD                                                     
016400     END-IF.                                                              
016500                                                                          
016600     MOVE WSP-CANT-ARCH TO WS-CANT-ARCH-PRINT.                            
016700     DISPLAY 'CANTIDAD DE ARCHIVOS DE ENTRADA LEIDOS: '                   
016800              WS-CANT-ARCH-PRINT.                                         
016900                                                                          
017000 1000-INICIO-F. EXIT.                                                     
017100                                                                          
017200                                                                          
017300*--------------------------------------------------------------           
017400* LEE EL PRIMER RENGLON DE LA TARJETA DE CONTROL (OPCIONES)               
017500* Y APLICA LA REGLA DE PRECEDENCIA CORTA/COMPLETA.                        
017600*--------------------------------------------------------------           
017700 1100-LEER-OPCIONES-I.                                                    
017800                                                                          
017900     READ CTLCARD INTO WS-REG-CTLCARD.                                    
018000     EVALUATE FS-CTL                                                      
018100        WHEN '00'                                                         
018200           MOVE WS-CTL-OPC-APPEND   TO WSP-APPEND                         
018300           MOVE WS-CTL-OPC-CORTA    TO WSP-CORTA                          
018400           MOVE WS-CTL-OPC-COMPLETA TO WSP-COMPLETA                       
018500           MOVE WS-CTL-OPC-PREFIJO  TO WSP-PREFIJO                        
018600           SET WS-YA-LEYO-OPC       TO TRUE                               
018700        WHEN '10'                                                         
018800           DISPLAY '* TARJETA DE CONTROL VACIA'                           
018900           SET WS-FIN-LECTURA TO TRUE                                     
019000        WHEN OTHER                                                        
019100           DISPLAY '* ERROR LECTURA CTLCARD (OPCIONES) = '                
019200                    FS-CTL                                                
019300           MOVE 9999 TO RETURN-CODE                                       
019400           SET WS-FIN-LECTURA TO TRUE                                     
019500     END-EVALUATE.                                                        
019600                                                                          
019700* REGLA DE NEGOCIO: SI PIDIO CORTA Y COMPLETA A LA VEZ, GANA              
019800* LA COMPLETA Y LA CORTA QUEDA ANULADA.                                   
019900     IF WSP-CORTA-SI AND WSP-COMPLETA-SI                                  
020000        MOVE 'N' TO WSP-CORTA                                             
020100     END-IF.                                                              
020200                                                                          
020300 1100-LEER-OPCIONES-F. EXIT.                                              
020400                                                                          
020500                                                                          
020600*--------------------------------------------------------------           
020700 1200-LEER-NOMBRES-I.                                                     
020800                                                                          
020900     READ CTLCARD INTO WS-REG-CTLCARD.                                    
021000     EVALUATE FS-CTL                                                      
021100        WHEN '00'                                                         
021200           IF WS-CTL-PRIMER-CARACTER IS EQUAL SPACE OR                    
021300              WS-CTL-PRIMER-CARACTER IS EQUAL '*'                         
021400              CONTINUE                                                    
021500           ELSE                                                           
021600              IF WSP-CANT-ARCH < 50                                       
021700                 ADD 1 TO WSP-CANT-ARCH                                   
021800                 SET WSP-IDX-ARCH TO WSP-CANT-ARCH                        
021900                 MOVE WS-CTL-NOM-ARCHIVO                                  
022000                   TO WSP-NOM-ARCH(WSP-IDX-ARCH)                          
022100              ELSE                                                        
022200                 DISPLAY '* SE SUPERO EL MAXIMO DE 50 ARCHIVOS '          
022300                          'DE ENTRADA - SE IGNORA EL RENGLON'             
022400              END-IF                                                      
022500           END-IF                                                         
022600        WHEN '10'                                                         
022700           SET WS-FIN-LECTURA TO TRUE                                     
022800        WHEN OTHER                                                        
022900           DISPLAY '* ERROR LECTURA CTLCARD (NOMBRES) = '                 
023000                    FS-CTL                                                
023100           MOVE 9999 TO RETURN-CODE                                       
023200           SET WS-FIN-LECTURA TO TRUE                                     
023300     END-EVALUATE.                                                        
023400                                                                          
023500 1200-LEER-NOMBRES-F. EXIT.                                               
023600                                                                          
023700                                                                          
023800*--------------------------------------------------------------           
023900 2000-INVOCAR-I.                                                          
024000                                                                          
024100     IF RETURN-CODE IS EQUAL ZERO                                         
024200        CALL WS-PGMFILEPRS USING WS-PARM-FILEPRS                          
024300     END-IF.                                                              
024400                                                                          
024500 2000-INVOCAR-F. EXIT.                                                    
024600                                                                          
024700                                                                          
024800*--------------------------------------------------------------           
024900 9999-FINAL-I.                                                            
025000                                                                          
025100     IF RETURN-CODE IS NOT EQUAL ZERO                                     
025200        DISPLAY '* LOTE 60 FINALIZADO CON ERRORES - RC = '                
025300                 RETURN-CODE                                              
025400     ELSE                                                                 
025500        IF WSP-RETORNO IS NOT EQUAL ZERO                                  
025600           DISPLAY '* FILEPRS INFORMO ERROR DE E/S - RC = '               
025700                    WSP-RETORNO                                           
025800           MOVE WSP-RETORNO TO RETURN-CODE                                
025900        ELSE                                                              
026000           DISPLAY '* LOTE 60 FINALIZADO CORRECTAMENTE'                   
026100        END-IF                                                            
026200     END-IF.                                                              
026300                                                                          
026400 9999-FINAL-F. EXIT.                                                      
