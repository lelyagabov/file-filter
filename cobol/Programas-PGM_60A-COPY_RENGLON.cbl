000100*////////////////// (RENGLON) ////////////////////////////////////        
000200****************************************************************          
000300*     AREAS DE COMUNICACION DEL LOTE DE FILTRADO DE RENGLONES  *          
000400*     ESTE MIEMBRO SE PEGA A MANO EN LOS TRES PROGRAMAS DEL    *          
000500*     LOTE (FILEFLT / FILEPRS / LINECLS) - NO EXISTE UN        *          
000600*     PRECOMPILADOR DE COPY EN ESTE TALLER.                    *          
000700****************************************************************          
000800*                                                                         
000900*     LAYOUT 1 - PARM-FILEPRS                                             
001000*     FILEFLT ARMA ESTA AREA CON LAS OPCIONES DE CORRIDA Y LA             
001100*     LISTA DE ARCHIVOS DE ENTRADA Y SE LA PASA A FILEPRS POR             
001200*     CALL.                                                               
001300*                                                                         
001400 01  WS-PARM-FILEPRS.                                                     
001500     03  WSP-APPEND              PIC X        VALUE 'N'.                  
001600         88  WSP-APPEND-SI                    VALUE 'Y'.                  
001700         88  WSP-APPEND-NO                    VALUE 'N'.                  
001800     03  WSP-CORTA               PIC X        VALUE 'N'.                  
001900         88  WSP-CORTA-SI                     VALUE 'Y'.                  
002000     03  WSP-COMPLETA            PIC X        VALUE 'N'.                  
002100         88  WSP-COMPLETA-SI                  VALUE 'Y'.                  
002200     03  WSP-PREFIJO             PIC X(40)    VALUE SPACES.               
002300     03  WSP-CANT-ARCH           PIC 9(03) COMP VALUE ZERO.               
002400     03  WSP-TABLA-ARCH OCCURS 50 TIMES                                   
002500                        INDEXED BY WSP-IDX-ARCH.                          
002600         05  WSP-NOM-ARCH        PIC X(40).                               
002700     03  WSP-RETORNO             PIC S9(4) COMP VALUE ZERO.               
002800     03  FILLER                  PIC X(20)    VALUE SPACES.               
002900*                                                                         
003000*     LAYOUT 2 - PARM-LINECLS                                             
003100*     FILEPRS LE MANDA UN RENGLON POR VEZ A LINECLS Y RECIBE              
003200*     DE VUELTA EL TIPO DE RENGLON Y SU VALOR NUMERICO CUANDO             
003300*     CORRESPONDE.                                                        
003400*                                                                         
003500 01  WS-PARM-LINECLS.                                                     
003600     03  WSL-TEXTO               PIC X(80)    VALUE SPACES.               
003700     03  WSL-TIPO                PIC X        VALUE SPACES.               
003800         88  WSL-TIPO-ENTERO                  VALUE 'I'.                  
003900         88  WSL-TIPO-FLOTANTE                VALUE 'F'.                  
004000         88  WSL-TIPO-CADENA                  VALUE 'S'.                  
004100     03  WSL-VALOR-ENTERO        PIC S9(9) COMP VALUE ZERO.               
004200     03  WSL-VALOR-FLOTANTE      PIC S9(9)V9(6) COMP VALUE ZERO.          
004300     03  WSL-LARGO               PIC 9(03) COMP VALUE ZERO.               
004400     03  FILLER                  PIC X(10)    VALUE SPACES.               
004500*////////////////////////////////////////////////////////////////         
