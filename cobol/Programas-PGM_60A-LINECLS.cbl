000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    LINECLS.                                                  
000300 AUTHOR.        M. LUGO.                                                  
000400 INSTALLATION.  DEPTO SISTEMAS - PROCESOS BATCH.                          
000500 DATE-WRITTEN.  04/02/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR.                              
000800****************************************************************          
000900*    LOTE 60 - FILTRADO DE RENGLONES                          *           
001000*    ================================                          *          
001100*    SUBRUTINA DE CLASIFICACION DE UN RENGLON DE TEXTO.        *          
001200*    RECIBE UN RENGLON DE HASTA 80 POSICIONES POR LINKAGE Y    *          
001300*    DEVUELVE:                                                 *          
001400*      - EL TIPO  ('I' ENTERO / 'F' FLOTANTE / 'S' CADENA)     *          
001500*      - EL VALOR NUMERICO CUANDO EL TIPO ES ENTERO O          *          
001600*        FLOTANTE (CUANDO ES CADENA NO SE DEVUELVE VALOR).     *          
001700*    REGLA DE ENTERO: EL RENGLON ES UN SIGNO MENOS OPCIONAL    *          
001800*    SEGUIDO DE UNO O MAS DIGITOS, SIN NADA MAS.                *         
001900*    REGLA DE FLOTANTE: SIGNO MENOS OPCIONAL, UNO O MAS         *         
002000*    DIGITOS, UN PUNTO, UNO O MAS DIGITOS Y, OPCIONALMENTE,     *         
002100*    LAS LETRAS 'E-' SEGUIDAS DE CERO O MAS DIGITOS. ESTA ES   *          
002200*    LA REGLA TAL COMO SE RECIBIO DEL AREA DE ORGANIZACION Y   *          
002300*    METODOS - NO CONTEMPLA 'E' SIN SIGNO NI 'E+' Y NO ES      *          
002400*    TEMA DE ESTA SUBRUTINA DISCUTIRLA.                        *          
002500*    NO HAY FUNCION INTRINSECA DE CONVERSION DISPONIBLE EN EL  *          
002600*    COMPILADOR DE ESTE TALLER - LA CONVERSION A NUMERICO SE   *          
002700*    ARMA A MANO CON UN AREA DE CEROS Y REDEFINES.              *         
002800****************************************************************          
002900*    HISTORIA DE CAMBIOS                                                  
003000*    --------------------------------------------------------             
003100*    89/04/02 MLG   ALTA DE LA SUBRUTINA PARA EL LOTE 60.                 
003200*    89/04/19 MLG   CORRIGE EL CASO DE UN SOLO SIGNO '-' SIN              
003300*                   DIGITOS, QUEDABA CLASIFICADO COMO ENTERO.             
003400*    90/08/06 RE    SE AGREGA EL CALCULO DE LARGO DEL RENGLON             
003500*                   POR BARRIDO DESDE EL FINAL (SIN FUNCION               
003600*                   DE LARGO EN ESTE COMPILADOR).                         
003700*    93/11/18 JC    ESTANDARIZACION DE COMENTARIOS SEGUN NORMA            
003800*                   DEL DEPARTAMENTO.                                     
003900*    98/11/09 SBV   REVISION Y2K - LA SUBRUTINA NO MANEJA                 
004000*                   FECHAS, SE DEJA CONSTANCIA EN EL LEGAJO.              
004100*    00/03/11 JC    CORRIGE TRUNCAMIENTO DEL EXPONENTE 'E-'               
004200*                   CUANDO VIENE SIN DIGITOS DETRAS (CASO                 
004300*                   VALIDO SEGUN LA REGLA DE O Y M).                      
004400****************************************************************          
004500                                                                          
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004700 ENVIRONMENT DIVISION.                                                    
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000                                                                          
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600*=======================*                                                 
005700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
005800                                                                          
005900*----------- VARIABLES DE CLASIFICACION --------------------------        
006000 77  WS-LARGO-LINEA        PIC 9(03) COMP VALUE ZERO.                     
006100 77  WS-POS-SCAN           PIC 9(03) COMP VALUE ZERO.                     
006200 77  WS-SIGNO              PIC S9(01) COMP VALUE 1.                       
006300 77  WS-INICIO-DIG         PIC 9(03) COMP VALUE ZERO.                     
006400 77  WS-LARGO-DIG          PIC 9(03) COMP VALUE ZERO.                     
006500 77  WS-INICIO-COPIA       PIC 9(03) COMP VALUE ZERO.                     
006600 77  WS-INICIO-BUFFER      PIC 9(03) COMP VALUE ZERO.                     
006700 77  WS-VALIDO             PIC X          VALUE 'Y'.                      
006800     88  WS-ES-VALIDO                     VALUE 'Y'.                      
006900     88  WS-NO-ES-VALIDO                  VALUE 'N'.                      
007000                                                                          
007100*----------- TEXTO EN TABLA DE CARACTERES ------------------------        
007200 01  WS-TEXTO-CLASIF              PIC X(80)    VALUE SPACES.              
007300 01  WS-TEXTO-CLASIF-TABLA REDEFINES WS-TEXTO-CLASIF.                     
007400     03  WS-TEXTO-CLASIF-CAR OCCURS 80 TIMES PIC X.                       
007500                                                                          
007600*----------- PARTES DEL FLOTANTE (ENTERA / FRACCION / EXPON) -----        
007700 77  WS-CANT-PUNTOS        PIC 9(02) COMP VALUE ZERO.                     
007800 77  WS-CANT-EMENOS        PIC 9(02) COMP VALUE ZERO.                     
007900 77  WS-FLT-ENTERA         PIC X(20)      VALUE SPACES.                   
008000 77  WS-LARGO-FLT-ENT      PIC 9(03) COMP VALUE ZERO.                     
008100 77  WS-FLT-RESTO          PIC X(20)      VALUE SPACES.                   
008200 77  WS-LARGO-FLT-RESTO    PIC 9(03) COMP VALUE ZERO.                     
008300 77  WS-FLT-FRAC           PIC X(20)      VALUE SPACES.                   
008400 77  WS-LARGO-FLT-FRAC     PIC 9(03) COMP VALUE ZERO.                     
008500 77  WS-FLT-EXP            PIC X(20)      VALUE SPACES.                   
008600 77  WS-LARGO-FLT-EXP      PIC 9(03) COMP VALUE ZERO.                     
008700                                                                          
008800*----------- CONVERSION DE ENTERO SIN FUNCION INTRINSECA ---------        
008900 01  WS-INT-BUILD          PIC X(09)      VALUE ZEROS.                    
009000 01  WS-INT-UNSIGNED REDEFINES WS-INT-BUILD PIC 9(09).                    
009100                                                                          
009200*----------- CONVERSION DE FLOTANTE SIN FUNCION INTRINSECA -------        
009300 01  WS-FLT-INT-BUILD      PIC X(09)      VALUE ZEROS.                    
009400 01  WS-FLT-INT-UNSIGNED REDEFINES WS-FLT-INT-BUILD PIC 9(09).            
009500                                                                          
009600 01  WS-FLT-FRAC-BUILD     PIC X(06)      VALUE ZEROS.                    
009700 01  WS-FLT-FRAC-UNSIGNED REDEFINES WS-FLT-FRAC-BUILD PIC 9(06).          
009800                                                                          
009900 77  WS-FLT-MAGNITUD       PIC S9(9)V9(6) COMP VALUE ZERO.                
010000                                                                          
010100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
010200                                                                          
010300*--------------------------------------------------------------           
010400 LINKAGE SECTION.                                                         
010500*================*                                                        
010600*///////////////// COPY RENGLON. (SOLO EL LAYOUT 2) /////////////         
010700 01  WS-PARM-LINECLS.                                                     
010800     03  WSL-TEXTO               PIC X(80)    VALUE SPACES.               
010900     03  WSL-TIPO                PIC X        VALUE SPACES.               
011000         88  WSL-TIPO-ENTERO                  VALUE 'I'.                  
011100         88  WSL-TIPO-FLOTANTE                VALUE 'F'.                  
011200         88  WSL-TIPO-CADENA                  VALUE 'S'.                  
011300     03  WSL-VALOR-ENTERO        PIC S9(9) COMP VALUE ZERO.               
011400     03  WSL-VALOR-FLOTANTE      PIC S9(9)V9(6) COMP VALUE ZERO.          
011500     03  WSL-LARGO               PIC 9(03) COMP VALUE ZERO.               
011600     03  FILLER                  PIC X(10)    VALUE SPACES.               
011700*////////////////////////////////////////////////////////////////         
011800                                                                          
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
012000 PROCEDURE DIVISION USING WS-PARM-LINECLS.                                
012100                                                                          
012200 MAIN-PROGRAM-I.                                                          
012300                                                                          
012400     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.                        
012500     PERFORM 2000-CLASIFICAR-I THRU 2000-CLASIFICAR-F.                    
012600     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                         
012700                                                                          
012800 MAIN-PROGRAM-F. GOBACK.                                                  
012900                                                                          
013000                                                                          
013100*--------------------------------------------------------------           
013200 1000-INICIO-I.                                                           
013300                                                                          
013400     MOVE WSL-TEXTO TO WS-TEXTO-CLASIF.                                   
013500     MOVE SPACE     TO WSL-TIPO.                                          
013600     MOVE ZERO      TO WSL-VALOR-ENTERO WSL-VALOR-FLOTANTE.               
013700                                                                          
013800     MOVE 80 TO WS-POS-SCAN.                                              
013900     PERFORM 1100-SCAN-ATRAS-I THRU 1100-SCAN-ATRAS-F                     
014000        UNTIL WS-POS-SCAN IS EQUAL ZERO                                   
014100           OR WS-TEXTO-CLASIF-CAR(WS-POS-SCAN) IS NOT EQUAL SPACE.        
014200     MOVE WS-POS-SCAN TO WS-LARGO-LINEA.                                  
014300     MOVE WS-LARGO-LINEA TO WSL-LARGO.                                    
014400                                                                          
014500 1000-INICIO-F. EXIT.                                                     
014600                                                                          
014700                                                                          
014800*--------------------------------------------------------------           
014900* BARRIDO DE DERECHA A IZQUIERDA PARA CALCULAR EL LARGO REAL              
015000* DEL RENGLON (NO HAY FUNCION DE LARGO EN ESTE COMPILADOR).               
015100*--------------------------------------------------------------           
015200 1100-SCAN-ATRAS-I.                                                       
015300                                                                          
015400     IF WS-TEXTO-CLASIF-CAR(WS-POS-SCAN) IS EQUAL SPACE                   
015500        SUBTRACT 1 FROM WS-POS-SCAN                                       
015600     END-IF.                                                              
015700                                                                          
015800 1100-SCAN-ATRAS-F. EXIT.                                                 
015900                                                                          
016000                                                                          
016100*--------------------------------------------------------------           
016200 2000-CLASIFICAR-I.                                                       
016300                                                                          
016400     IF WS-LARGO-LINEA IS EQUAL ZERO                                      
016500        SET WSL-TIPO-CADENA TO TRUE                                       
016600     ELSE                                                                 
016700        PERFORM 2100-PROBAR-ENTERO-I THRU 2100-PROBAR-ENTERO-F            
016800        IF WS-ES-VALIDO                                                   
016900           SET WSL-TIPO-ENTERO TO TRUE                                    
017000           PERFORM 2150-CONVERTIR-ENTERO-I                                
017100              THRU 2150-CONVERTIR-ENTERO-F                                
017200        ELSE                                                              
017300           PERFORM 2300-PROBAR-FLOTANTE-I                                 
017400              THRU 2300-PROBAR-FLOTANTE-F                                 
017500           IF WS-ES-VALIDO                                                
017600              SET WSL-TIPO-FLOTANTE TO TRUE                               
017700              PERFORM 2350-CONVERTIR-FLOTANTE-I                           
017800                 THRU 2350-CONVERTIR-FLOTANTE-F                           
017900           ELSE                                                           
018000              SET WSL-TIPO-CADENA TO TRUE                                 
018100           END-IF                                                         
018200        END-IF                                                            
018300     END-IF.                                                              
018400                                                                          
018500 2000-CLASIFICAR-F. EXIT.                                                 
018600                                                                          
018700                                                                          
018800*--------------------------------------------------------------           
018900* REGLA DE ENTERO: '-' OPCIONAL + UNO O MAS DIGITOS, SIN MAS.             
019000*--------------------------------------------------------------           
019100 2100-PROBAR-ENTERO-I.                                                    
019200                                                                          
019300     SET WS-ES-VALIDO TO TRUE.                                            
019400     MOVE 1  TO WS-SIGNO.                                                 
019500     MOVE 1  TO WS-INICIO-DIG.                                            
019600                                                                          
019700     IF WS-TEXTO-CLASIF-CAR(1) IS EQUAL '-'                               
019800        MOVE -1 TO WS-SIGNO                                               
019900        MOVE 2  TO WS-INICIO-DIG                                          
020000     END-IF.                                                              
020100                                                                          
020200     IF WS-INICIO-DIG > WS-LARGO-LINEA                                    
020300        SET WS-NO-ES-VALIDO TO TRUE                                       
020400     ELSE                                                                 
020500        COMPUTE WS-LARGO-DIG =                                            
020600                WS-LARGO-LINEA - WS-INICIO-DIG + 1                        
020700        IF WS-TEXTO-CLASIF(WS-INICIO-DIG:WS-LARGO-DIG)                    
020800              IS NOT NUMERIC                                              
020900           SET WS-NO-ES-VALIDO TO TRUE                                    
021000        END-IF                                                            
021100     END-IF.                                                              
021200                                                                          
021300 2100-PROBAR-ENTERO-F. EXIT.                                              
021400                                                                          
021500                                                                          
021600*--------------------------------------------------------------           
021700* CONVIERTE LOS DIGITOS DEL ENTERO A NUMERICO SIN FUNCION                 
021800* INTRINSECA, ARMANDO EL VALOR A MANO EN UN AREA DE CEROS.                
021900* SI TRAE MAS DE 9 DIGITOS SOLO SE CONSERVAN LOS 9 DE MENOR               
022000* ORDEN - EL RENGLON YA QUEDO CLASIFICADO COMO ENTERO IGUAL,              
022100* LA CONVERSION ES LA UNICA QUE PUEDE DESBORDAR.                          
022200*--------------------------------------------------------------           
022300 2150-CONVERTIR-ENTERO-I.                                                 
022400                                                                          
022500     MOVE ZEROS TO WS-INT-BUILD.                                          
022600     IF WS-LARGO-DIG > 9                                                  
022700        COMPUTE WS-INICIO-COPIA =                                         
022800                WS-INICIO-DIG + WS-LARGO-DIG - 9                          
022900        MOVE WS-TEXTO-CLASIF(WS-INICIO-COPIA:9) TO WS-INT-BUILD           
023000     ELSE                                                                 
023100        COMPUTE WS-INICIO-BUFFER = 10 - WS-LARGO-DIG                      
023200        MOVE WS-TEXTO-CLASIF(WS-INICIO-DIG:WS-LARGO-DIG)                  
023300           TO WS-INT-BUILD(WS-INICIO-BUFFER:WS-LARGO-DIG)                 
023400     END-IF.                                                              
023500                                                                          
023600     IF WS-SIGNO IS EQUAL -1                                              
023700        COMPUTE WSL-VALOR-ENTERO = WS-INT-UNSIGNED * -1                   
023800     ELSE                                                                 
023900        MOVE WS-INT-UNSIGNED TO WSL-VALOR-ENTERO                          
024000     END-IF.                                                              
024100                                                                          
024200 2150-CONVERTIR-ENTERO-F. EXIT.                                           
024300                                                                          
024400                                                                          
024500*--------------------------------------------------------------           
024600* REGLA DE FLOTANTE: '-' OPCIONAL + DIGITOS + '.' + DIGITOS +             
024700* OPCIONALMENTE 'E-' + CERO O MAS DIGITOS.                                
024800*--------------------------------------------------------------           
024900 2300-PROBAR-FLOTANTE-I.                                                  
025000                                                                          
025100     SET WS-ES-VALIDO TO TRUE.                                            
025200     MOVE 1  TO WS-SIGNO.                                                 
025300     MOVE 1  TO WS-INICIO-DIG.                                            
025400                                                                          
025500     IF WS-TEXTO-CLASIF-CAR(1) IS EQUAL '-'                               
025600        MOVE -1 TO WS-SIGNO                                               
025700        MOVE 2  TO WS-INICIO-DIG                                          
025800     END-IF.                                                              
025900                                                                          
026000     IF WS-INICIO-DIG > WS-LARGO-LINEA                                    
026100        SET WS-NO-ES-VALIDO TO TRUE                                       
026200     END-IF.                                                              
026300                                                                          
026400     IF WS-ES-VALIDO                                                      
026500        COMPUTE WS-LARGO-DIG =                                            
026600                WS-LARGO-LINEA - WS-INICIO-DIG + 1                        
026700        INSPECT WS-TEXTO-CLASIF(WS-INICIO-DIG:WS-LARGO-DIG)               
026800           TALLYING WS-CANT-PUNTOS FOR ALL '.'                            
026900        IF WS-CANT-PUNTOS IS NOT EQUAL 1                                  
027000           SET WS-NO-ES-VALIDO TO TRUE                                    
027100        END-IF                                                            
027200     END-IF.                                                              
027300                                                                          
027400     IF WS-ES-VALIDO                                                      
027500        UNSTRING WS-TEXTO-CLASIF(WS-INICIO-DIG:WS-LARGO-DIG)              
027600           DELIMITED BY '.'                                               
027700           INTO WS-FLT-ENTERA  COUNT IN WS-LARGO-FLT-ENT                  
027800                WS-FLT-RESTO   COUNT IN WS-LARGO-FLT-RESTO                
027900        IF WS-LARGO-FLT-ENT IS EQUAL ZERO                                 
028000           SET WS-NO-ES-VALIDO TO TRUE                                    
028100        ELSE                                                              
028200           IF WS-FLT-ENTERA(1:WS-LARGO-FLT-ENT) IS NOT NUMERIC            
028300              SET WS-NO-ES-VALIDO TO TRUE                                 
028400           END-IF                                                         
028500        END-IF                                                            
028600     END-IF.                                                              
028700                                                                          
028800     IF WS-ES-VALIDO                                                      
028900        PERFORM 2310-PROBAR-FRACCION-I                                    
029000           THRU 2310-PROBAR-FRACCION-F                                    
029100     END-IF.                                                              
029200                                                                          
029300 2300-PROBAR-FLOTANTE-F. EXIT.                                            
029400                                                                          
029500                                                                          
029600*--------------------------------------------------------------           
029700* SEPARA LA FRACCION DEL POSIBLE EXPONENTE 'E-' Y VALIDA QUE              
029800* LA FRACCION TENGA AL MENOS UN DIGITO Y EL EXPONENTE, SI                 
029900* ESTA PRESENTE, SEA TODO DIGITOS (PUEDE VENIR VACIO).                    
030000*--------------------------------------------------------------           
030100 2310-PROBAR-FRACCION-I.                                                  
030200                                                                          
030300     MOVE ZERO TO WS-CANT-EMENOS.                                         
030400     IF WS-LARGO-FLT-RESTO > ZERO                                         
030500        INSPECT WS-FLT-RESTO(1:WS-LARGO-FLT-RESTO)                        
030600           TALLYING WS-CANT-EMENOS FOR ALL 'E-'                           
030700     END-IF.                                                              
030800                                                                          
030900     IF WS-CANT-EMENOS > 1                                                
031000        SET WS-NO-ES-VALIDO TO TRUE                                       
031100     ELSE                                                                 
031200        IF WS-CANT-EMENOS IS EQUAL 1                                      
031300           UNSTRING WS-FLT-RESTO(1:WS-LARGO-FLT-RESTO)                    
031400              DELIMITED BY 'E-'                                           
031500              INTO WS-FLT-FRAC COUNT IN WS-LARGO-FLT-FRAC                 
031600                   WS-FLT-EXP  COUNT IN WS-LARGO-FLT-EXP                  
031700        ELSE                                                              
031800           MOVE WS-FLT-RESTO      TO WS-FLT-FRAC                          
031900           MOVE WS-LARGO-FLT-RESTO TO WS-LARGO-FLT-FRAC                   
032000           MOVE ZERO              TO WS-LARGO-FLT-EXP                     
032100        END-IF                                                            
032200     END-IF.                                                              
032300                                                                          
032400     IF WS-ES-VALIDO                                                      
032500        IF WS-LARGO-FLT-FRAC IS EQUAL ZERO                                
032600           SET WS-NO-ES-VALIDO TO TRUE                                    
032700        ELSE                                                              
032800           IF WS-FLT-FRAC(1:WS-LARGO-FLT-FRAC) IS NOT NUMERIC             
032900              SET WS-NO-ES-VALIDO TO TRUE                                 
033000           END-IF                                                         
033100        END-IF                                                            
033200     END-IF.                                                              
033300                                                                          
033400     IF WS-ES-VALIDO AND WS-LARGO-FLT-EXP > ZERO                          
033500        IF WS-FLT-EXP(1:WS-LARGO-FLT-EXP) IS NOT NUMERIC                  
033600           SET WS-NO-ES-VALIDO TO TRUE                                    
033700        END-IF                                                            
033800     END-IF.                                                              
033900                                                                          
034000 2310-PROBAR-FRACCION-F. EXIT.                                            
034100                                                                          
034200                                                                          
034300*--------------------------------------------------------------           
034400* CONVIERTE ENTERA.FRACCION A NUMERICO SIN FUNCION INTRINSECA.            
034500* EL EXPONENTE 'E-' SOLO VALIDA LA SINTAXIS DEL RENGLON - EL              
034600* VALOR NUMERICO GUARDADO ES ENTERA.FRACCION DIRECTO, YA QUE              
034700* EL CAMPO DE SALIDA TIENE PRECISION FIJA S9(9)V9(6). SI LA               
034800* PARTE ENTERA O LA FRACCION TRAEN MAS DIGITOS QUE EL CAMPO,              
034900* SOLO SE PIERDE PRECISION EN LA CONVERSION (NO EN EL FILTRO).            
035000*--------------------------------------------------------------           
035100 2350-CONVERTIR-FLOTANTE-I.                                               
035200                                                                          
035300     MOVE ZEROS TO WS-FLT-INT-BUILD.                                      
035400     IF WS-LARGO-FLT-ENT > 9                                              
035500        COMPUTE WS-INICIO-COPIA = WS-LARGO-FLT-ENT - 9 + 1                
035600        MOVE WS-FLT-ENTERA(WS-INICIO-COPIA:9)                             
035700           TO WS-FLT-INT-BUILD                                            
035800     ELSE                                                                 
035900        COMPUTE WS-INICIO-BUFFER = 10 - WS-LARGO-FLT-ENT                  
036000        MOVE WS-FLT-ENTERA(1:WS-LARGO-FLT-ENT)                            
036100           TO WS-FLT-INT-BUILD(WS-INICIO-BUFFER:WS-LARGO-FLT-ENT)         
036200     END-IF.                                                              
036300                                                                          
036400     MOVE ZEROS TO WS-FLT-FRAC-BUILD.                                     
036500     IF WS-LARGO-FLT-FRAC > 6                                             
036600        MOVE WS-FLT-FRAC(1:6) TO WS-FLT-FRAC-BUILD                        
036700     ELSE                                                                 
036800        MOVE WS-FLT-FRAC(1:WS-LARGO-FLT-FRAC)                             
036900           TO WS-FLT-FRAC-BUILD(1:WS-LARGO-FLT-FRAC)                      
037000     END-IF.                                                              
037100                                                                          
037200     COMPUTE WS-FLT-MAGNITUD = WS-FLT-INT-UNSIGNED +                      
037300             (WS-FLT-FRAC-UNSIGNED / 1000000).                            
037400                                                                          
037500     IF WS-SIGNO IS EQUAL -1                                              
037600        COMPUTE WSL-VALOR-FLOTANTE = WS-FLT-MAGNITUD * -1                 
037700     ELSE                                                                 
037800        MOVE WS-FLT-MAGNITUD TO WSL-VALOR-FLOTANTE                        
037900     END-IF.                                                              
038000                                                                          
038100 2350-CONVERTIR-FLOTANTE-F. EXIT.                                         
038200                                                                          
038300                                                                          
038400*--------------------------------------------------------------           
038500 9999-FINAL-I.                                                            
038600                                                                          
038700     CONTINUE.                                                            
038800                                                                          
038900 9999-FINAL-F. EXIT.                                                      
